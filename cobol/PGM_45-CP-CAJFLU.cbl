000100****************************************************************          
000110*    PGM_45  -  CP-CAJFLU                                      *          
000120*    LAYOUT MOVIMIENTO DE FLUJO DE CAJA EXTERNO DE CARTERA      *         
000130*    LARGO REGISTRO = 40 BYTES  (ARCHIVO SECUENCIAL DE LINEA)   *         
000140****************************************************************          
000150*    POSICION RELATIVA (01:08) FECHA DEL MOVIMIENTO  CCYYMMDD             
000160 01  REG-CAJFLU.                                                          
000170     03  CF-DATE             PIC 9(08)   VALUE ZEROS.                     
000180*    POSICION RELATIVA (09:06) HORA DEL MOVIMIENTO    HHMMSS              
000190*    (PARA ORDENAR VARIOS MOVIMIENTOS DE UN MISMO DIA)                    
000200     03  CF-TIME             PIC 9(06)   VALUE ZEROS.                     
000210*    POSICION RELATIVA (15:18) IMPORTE DEL MOVIMIENTO, 2                  
000220*    DECIMALES, CON SIGNO SEPARADO A LA DERECHA.                          
000230*    POSITIVO = SUSCRIPCION (INGRESO); NEGATIVO = RESCATE (EGRESO)        
000240     03  CF-AMOUNT           PIC S9(15)V99                                
000250                             SIGN IS TRAILING SEPARATE                    
000260                             VALUE ZEROS.                                 
000270*    POSICION RELATIVA (33:08) DE USO FUTURO                              
000280     03  FILLER              PIC X(08)   VALUE SPACES.                    
000290                                                                          
