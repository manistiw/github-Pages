000100****************************************************************          
000110*    PGM_45  -  CP-NAVENT                                      *          
000120*    LAYOUT VALOR DE CUOTA (NAV) DE UN DIA DE CARTERA           *         
000130*    LARGO REGISTRO = 40 BYTES  (ARCHIVO SECUENCIAL DE LINEA)   *         
000140****************************************************************          
000150*    POSICION RELATIVA (01:08) FECHA DE VALUACION  CCYYMMDD               
000160 01  REG-NAVENT.                                                          
000170     03  NAV-DATE            PIC 9(08)   VALUE ZEROS.                     
000180*    POSICION RELATIVA (09:06) HORA DE VALUACION    HHMMSS                
000190*    (PARA ORDENAR VARIOS VALORES DE UN MISMO DIA)                        
000200     03  NAV-TIME            PIC 9(06)   VALUE ZEROS.                     
000210*    POSICION RELATIVA (15:18) VALOR DE LA CUOTA (NAV), 2                 
000220*    DECIMALES, CON SIGNO SEPARADO A LA DERECHA                           
000230     03  NAV-AMOUNT          PIC S9(15)V99                                
000240                             SIGN IS TRAILING SEPARATE                    
000250                             VALUE ZEROS.                                 
000260*    POSICION RELATIVA (33:08) DE USO FUTURO                              
000270     03  FILLER              PIC X(08)   VALUE SPACES.                    
000280                                                                          
