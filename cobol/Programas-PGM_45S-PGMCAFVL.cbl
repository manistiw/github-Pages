000100IDENTIFICATION DIVISION.                                                  
000110PROGRAM-ID. PGMCAFVL.                                                     
000120AUTHOR. C. BRIZUELA.                                                      
000130INSTALLATION. ADMINISTRADORA DE FONDOS DEL SUR S.A.                       
000140DATE-WRITTEN. 12 DE ABRIL DE 1989.                                        
000150DATE-COMPILED.                                                            
000160SECURITY. USO EXCLUSIVO GERENCIA DE SISTEMAS - CARTERAS.                  
000170****************************************************************          
000180*    PGMCAFVL                                                  *          
000190*    ========                                                  *          
000200*    CALCULO DEL RENDIMIENTO PONDERADO POR TIEMPO (TWR) DE     *          
000210*    UNA CUOTAPARTE DE CARTERA, DADA LA SERIE DE VALORES DE    *          
000220*    CUOTA (NAV) Y LA SERIE DE MOVIMIENTOS DE FONDOS EXTERNOS  *          
000230*    (SUSCRIPCIONES/RESCATES) DEL PERIODO A EVALUAR.           *          
000240*                                                                *        
000250*    - PARTE EL PERIODO EN SUBPERIODOS EN CADA FECHA DE         *         
000260*      MOVIMIENTO DE FONDOS PARA QUITAR SU EFECTO DISTORSIVO.  *          
000270*    - CALCULA EL RENDIMIENTO SIMPLE DE CADA SUBPERIODO Y LOS  *          
000280*      ENCADENA (COMPUESTO) EN UN UNICO RENDIMIENTO TOTAL.     *          
000290*    - OPCIONALMENTE ANUALIZA EL RENDIMIENTO A 365 DIAS.       *          
000300*    - RUTINA PURA DE CALCULO: NO ABRE ARCHIVOS, RECIBE TODO   *          
000310*      POR LINKAGE (LLAMADA DESDE PROGM45S).                   *          
000320******************************************************************        
000330*                    LOG DE MODIFICACIONES                       *        
000340******************************************************************        
000350*  12/04/1989  CBRIZ   REQ-8801  ALTA DEL PROGRAMA.                       
000360*  03/07/1989  CBRIZ   REQ-8801  AGREGADO EL CASO NAV INICIAL EN          
000370*                                CERO (RECHAZA EL CALCULO).               
000380*  22/11/1990  RSAAVE   REQ-9044  CORREGIDO EL CORTE DE SUBPERIODO        
000390*                                CUANDO HAY DOS MOVIMIENTOS EL            
000400*                                MISMO DIA (SE ACUMULABAN DOBLE).         
000410*  14/02/1992  RSAAVE   REQ-9101  AGREGADA LA ANUALIZACION A 365          
000420*                                DIAS VIA LOG/EXP (POTENCIA CON           
000430*                                EXPONENTE FRACCIONARIO).                 
000440*  09/09/1993  MFERRO   REQ-9330  FACTOR LLEVADO A 10 DECIMALES           
000450*                                POR PEDIDO DE AUDITORIA EXTERNA.         
000460*  18/01/1995  MFERRO   REQ-9502  VALIDA FECHA FIN POSTERIOR A            
000470*                                FECHA INICIO (ANTES QUEDABA EN           
000480*                                LOOP SI VENIAN INVERTIDAS).              
000490*  27/06/1996  DLOPEZ   REQ-9618  TABLA DE NAV LLEVADA A 400              
000500*                                ENTRADAS (ALCANZABA JUSTO UN ANIO        
000510*                                DE VALORES DIARIOS).                     
000520*  11/03/1998  DLOPEZ   REQ-9805  REVISION Y2K: FECHAS YA VENIAN          
000530*                                CCYYMMDD DESDE EL PEDIDO, NO SE          
000540*                                ENCONTRO USO DE AA A DOS DIGITOS         
000550*                                EN ESTE PROGRAMA. SIN CAMBIOS DE         
000560*                                DATOS, SE DEJA CONSTANCIA.               
000570*  30/09/1999  DLOPEZ   REQ-9805  VERIFICACION FINAL Y2K SOBRE EL         
000580*                                CALCULO DE DIAS ENTRE FECHAS             
000590*                                (5110-CONV-FEC-DIAS): OK PARA            
000600*                                AÑOS 2000 EN ADELANTE.                   
000610*  06/05/2003  PACOSTA  REQ-0311  CORREGIDO REDONDEO DEL RETORNO          
000620*                                DE SUBPERIODO A 10 DECIMALES             
000630*                                (ANTES TRUNCABA EN VEZ DE                
000640*                                REDONDEAR HALF-UP).                      
000650*  19/08/2006  PACOSTA  REQ-0644  AGREGADO COMENTARIO ACLARATORIO         
000660*                                SOBRE getNetCashFlowInPeriod.            
000670******************************************************************        
000680*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
000690 ENVIRONMENT DIVISION.                                                    
000700 CONFIGURATION SECTION.                                                   
000710                                                                          
000720 SPECIAL-NAMES.                                                           
000730     C01 IS TOP-OF-FORM.                                                  
000740                                                                          
000750 INPUT-OUTPUT SECTION.                                                    
000760 FILE-CONTROL.                                                            
000770                                                                          
000780*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
000790 DATA DIVISION.                                                           
000800 FILE SECTION.                                                            
000810                                                                          
000820 WORKING-STORAGE SECTION.                                                 
000830*=======================*                                                 
000840                                                                          
000850 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
000860                                                                          
000870*-----------------------------------------------------------------        
000880 77  WS-VALIDACION-OK       PIC X(01)   VALUE 'S'.                        
000890     88  WS-DATOS-VALIDOS               VALUE 'S'.                        
000900     88  WS-DATOS-INVALIDOS             VALUE 'N'.                        
000910                                                                          
000920*-----------------------------------------------------------------        
000930 77  WS-IX-NAV              PIC S9(4)  COMP VALUE ZEROS.                  
000940 77  WS-IX-CF               PIC S9(4)  COMP VALUE ZEROS.                  
000950 77  WS-IX-CF-SUB            PIC S9(4)  COMP VALUE ZEROS.                 
000960                                                                          
000970*-----------------------------------------------------------------        
000980 77  WS-BUS-FECHA            PIC 9(08)   VALUE ZEROS.                     
000990 77  WS-BUS-HORA             PIC 9(06)   VALUE ZEROS.                     
001000 77  WS-BUS-VALOR            PIC S9(15)V99 COMP-3 VALUE ZEROS.            
001010 77  WS-BUS-ESTADO           PIC X(01)   VALUE 'N'.                       
001020     88  WS-BUS-ENCONTRADO               VALUE 'S'.                       
001030     88  WS-BUS-NO-ENCONTRADO            VALUE 'N'.                       
001040                                                                          
001050*-----------------------------------------------------------------        
001060 77  WS-PER-INI-FECHA        PIC 9(08)   VALUE ZEROS.                     
001070 77  WS-PER-INI-HORA         PIC 9(06)   VALUE ZEROS.                     
001080 77  WS-PER-FIN-FECHA        PIC 9(08)   VALUE ZEROS.                     
001090 77  WS-PER-FIN-HORA         PIC 9(06)   VALUE ZEROS.                     
001100                                                                          
001110*-----------------------------------------------------------------        
001120 77  WS-NAV-INICIO           PIC S9(15)V99 COMP-3 VALUE ZEROS.            
001130 77  WS-NAV-FIN              PIC S9(15)V99 COMP-3 VALUE ZEROS.            
001140 77  WS-FLUJO-NETO           PIC S9(15)V99 COMP-3 VALUE ZEROS.            
001150 77  WS-RETORNO-SUB          PIC S9(03)V9(10) COMP-3 VALUE ZEROS.         
001160                                                                          
001170*-----------------------------------------------------------------        
001180 77  WS-TWR-FACTOR           PIC S9(06)V9(10) COMP-3 VALUE 1.             
001190 77  WS-TWR-TOTAL            PIC S9(03)V9(10) COMP-3 VALUE ZEROS.         
001200 77  WS-TWR-ANUALIZADO       PIC S9(03)V9(10) COMP-3 VALUE ZEROS.         
001210 77  WS-FACTOR-ANUAL         PIC S9(05)V9(10) COMP-3 VALUE ZEROS.         
001220                                                                          
001230*-----------------------------------------------------------------        
001240 77  WS-DIAS-INICIO          PIC S9(08)  COMP VALUE ZEROS.                
001250 77  WS-DIAS-FIN             PIC S9(08)  COMP VALUE ZEROS.                
001260 77  WS-TOTAL-DIAS           PIC S9(08)  COMP VALUE ZEROS.                
001270                                                                          
001280*-----------------------------------------------------------------        
001290 01  WS-CONV-FECHA           PIC 9(08)   VALUE ZEROS.                     
001300 01  WS-CONV-FECHA-COMP REDEFINES WS-CONV-FECHA.                          
001310     05  WS-CONV-ANIO        PIC 9(04).                                   
001320     05  WS-CONV-MES         PIC 9(02).                                   
001330     05  WS-CONV-DIA         PIC 9(02).                                   
001340                                                                          
001350 77  WS-CONV-DIAS            PIC S9(08)  COMP VALUE ZEROS.                
001360 77  WS-CONV-ANIO-MENOS1     PIC S9(04)  COMP VALUE ZEROS.                
001370 77  WS-DIAS-BISIESTOS       PIC S9(06)  COMP VALUE ZEROS.                
001380 77  WS-TEMP1                PIC S9(06)  COMP VALUE ZEROS.                
001390 77  WS-TEMP2                PIC S9(06)  COMP VALUE ZEROS.                
001400 77  WS-TEMP3                PIC S9(06)  COMP VALUE ZEROS.                
001410 77  WS-REM1                 PIC S9(06)  COMP VALUE ZEROS.                
001420 77  WS-REM2                 PIC S9(06)  COMP VALUE ZEROS.                
001430 77  WS-REM3                 PIC S9(06)  COMP VALUE ZEROS.                
001440 77  WS-CONV-BISIESTO        PIC X(01)   VALUE 'N'.                       
001450     88  WS-CONV-ES-BISIESTO             VALUE 'S'.                       
001460     88  WS-CONV-NO-BISIESTO             VALUE 'N'.                       
001470                                                                          
001480*-----------------------------------------------------------------        
001490 01  WS-BUS-HORA-COMP REDEFINES WS-BUS-HORA.                              
001500     05  WS-BUS-HH            PIC 9(02).                                  
001510     05  WS-BUS-MM            PIC 9(02).                                  
001520     05  WS-BUS-SS            PIC 9(02).                                  
001530                                                                          
001540*-----------------------------------------------------------------        
001550 01  WS-TABLA-DIAS-ACUM-DATA.                                             
001560     05  FILLER              PIC 9(03)   VALUE 000.                       
001570     05  FILLER              PIC 9(03)   VALUE 031.                       
001580     05  FILLER              PIC 9(03)   VALUE 059.                       
001590     05  FILLER              PIC 9(03)   VALUE 090.                       
001600     05  FILLER              PIC 9(03)   VALUE 120.                       
001610     05  FILLER              PIC 9(03)   VALUE 151.                       
001620     05  FILLER              PIC 9(03)   VALUE 181.                       
001630     05  FILLER              PIC 9(03)   VALUE 212.                       
001640     05  FILLER              PIC 9(03)   VALUE 243.                       
001650     05  FILLER              PIC 9(03)   VALUE 273.                       
001660     05  FILLER              PIC 9(03)   VALUE 304.                       
001670     05  FILLER              PIC 9(03)   VALUE 334.                       
001680 01  WS-TABLA-DIAS-ACUM REDEFINES WS-TABLA-DIAS-ACUM-DATA.                
001690     05  WS-DIAS-ACUM-MES    PIC 9(03)   OCCURS 12 TIMES.                 
001700                                                                          
001710 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
001720                                                                          
001730*-----------------------------------------------------------------        
001740 LINKAGE SECTION.                                                         
001750*================*                                                        
001760                                                                          
001770*    COPY CPTWRPRM.                                                       
001780 01  REG-TWRPED.                                                          
001790     03  REQ-EVAL-START-DATE PIC 9(08).                                   
001800     03  REQ-EVAL-START-TIME PIC 9(06).                                   
001810     03  REQ-EVAL-END-DATE   PIC 9(08).                                   
001820     03  REQ-EVAL-END-TIME   PIC 9(06).                                   
001830     03  REQ-ANNUALIZE-FLAG  PIC X(01).                                   
001840         88  REQ-ANUALIZAR-SI            VALUE 'Y'.                       
001850         88  REQ-ANUALIZAR-NO            VALUE 'N'.                       
001860     03  FILLER              PIC X(11).                                   
001870                                                                          
001880 01  REG-TWRRES.                                                          
001890     03  RES-TWR             PIC S9(03)V9(10)                             
001900                             SIGN IS TRAILING SEPARATE.                   
001910     03  RES-STATUS          PIC X(02).                                   
001920         88  RES-STATUS-OK                 VALUE '00'.                    
001930         88  RES-SERIE-NAV-VACIA           VALUE '10'.                    
001940         88  RES-FIN-NO-POST-INICIO        VALUE '20'.                    
001950         88  RES-NAV-INICIAL-CERO          VALUE '30'.                    
001960         88  RES-NAV-NO-DISPONIBLE         VALUE '40'.                    
001970     03  FILLER              PIC X(24).                                   
001980                                                                          
001990 01  LK-CONTADORES.                                                       
002000     05  LK-CANT-NAV         PIC S9(04)  COMP.                            
002010     05  LK-CANT-CAJFLU      PIC S9(04)  COMP.                            
002020     05  FILLER              PIC X(04)   VALUE SPACES.                    
002030                                                                          
002040 01  LK-TABLA-NAV.                                                        
002050     05  LK-NAV-ENTRADA OCCURS 400 TIMES                                  
002060                         INDEXED BY LK-IX-NAV.                            
002070         10  TAB-NAV-DATE    PIC 9(08).                                   
002080         10  TAB-NAV-TIME    PIC 9(06).                                   
002090         10  TAB-NAV-AMOUNT  PIC S9(15)V99 COMP-3.                        
002100     05  FILLER              PIC X(01)   VALUE SPACE.                     
002110                                                                          
002120 01  LK-TABLA-CAJFLU.                                                     
002130     05  LK-CAJFLU-ENTRADA OCCURS 100 TIMES                               
002140                            INDEXED BY LK-IX-CF.                          
002150         10  TAB-CF-DATE     PIC 9(08).                                   
002160         10  TAB-CF-TIME     PIC 9(06).                                   
002170         10  TAB-CF-AMOUNT   PIC S9(15)V99 COMP-3.                        
002180     05  FILLER              PIC X(01)   VALUE SPACE.                     
002190                                                                          
002200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
002210 PROCEDURE DIVISION USING REG-TWRPED REG-TWRRES LK-CONTADORES             
002220                          LK-TABLA-NAV LK-TABLA-CAJFLU.                   
002230                                                                          
002240 MAIN-PROGRAM-I.                                                          
002250                                                                          
002260     MOVE ZEROS  TO RES-TWR                                               
002270     MOVE '00'   TO RES-STATUS                                            
002280     MOVE 1      TO WS-TWR-FACTOR                                         
002290     SET WS-DATOS-VALIDOS TO TRUE                                         
002300                                                                          
002310     PERFORM 1000-VALIDAR-I THRU 1000-VALIDAR-F                           
002320                                                                          
002330     IF WS-DATOS-VALIDOS                                                  
002340        PERFORM 3000-ARMAR-SUBPER-I THRU 3000-ARMAR-SUBPER-F              
002350        PERFORM 4000-CALC-TOTAL-I THRU 4000-CALC-TOTAL-F                  
002360        IF REQ-ANUALIZAR-SI                                               
002370           PERFORM 5000-ANUALIZAR-I THRU 5000-ANUALIZAR-F                 
002380        ELSE                                                              
002390           MOVE WS-TWR-TOTAL TO RES-TWR                                   
002400        END-IF                                                            
002410     END-IF.                                                              
002420                                                                          
002430 MAIN-PROGRAM-F. GOBACK.                                                  
002440                                                                          
002450                                                                          
002460*-----------------------------------------------------------------        
002470*    VALIDA LOS DATOS DE ENTRADA (REGLA 1). LA PRIMER FALLA GANA.         
002480 1000-VALIDAR-I.                                                          
002490                                                                          
002500     IF LK-CANT-NAV = ZEROS                                               
002510        SET RES-SERIE-NAV-VACIA TO TRUE                                   
002520        SET WS-DATOS-INVALIDOS TO TRUE                                    
002530        GO TO 1000-VALIDAR-F                                              
002540     END-IF                                                               
002550                                                                          
002560     IF (REQ-EVAL-END-DATE < REQ-EVAL-START-DATE)                         
002570        OR (REQ-EVAL-END-DATE = REQ-EVAL-START-DATE AND                   
002580            REQ-EVAL-END-TIME NOT > REQ-EVAL-START-TIME)                  
002590        SET RES-FIN-NO-POST-INICIO TO TRUE                                
002600        SET WS-DATOS-INVALIDOS TO TRUE                                    
002610        GO TO 1000-VALIDAR-F                                              
002620     END-IF                                                               
002630                                                                          
002640     MOVE REQ-EVAL-START-DATE TO WS-BUS-FECHA                             
002650     MOVE REQ-EVAL-START-TIME TO WS-BUS-HORA                              
002660     PERFORM 2000-BUSCAR-NAV-I THRU 2000-BUSCAR-NAV-F                     
002670                                                                          
002680     IF WS-BUS-NO-ENCONTRADO                                              
002690        SET RES-NAV-NO-DISPONIBLE TO TRUE                                 
002700        SET WS-DATOS-INVALIDOS TO TRUE                                    
002710        GO TO 1000-VALIDAR-F                                              
002720     END-IF                                                               
002730                                                                          
002740     IF WS-BUS-VALOR = ZEROS                                              
002750        SET RES-NAV-INICIAL-CERO TO TRUE                                  
002760        SET WS-DATOS-INVALIDOS TO TRUE                                    
002770     END-IF.                                                              
002780                                                                          
002790 1000-VALIDAR-F. EXIT.                                                    
002800                                                                          
002810                                                                          
002820*-----------------------------------------------------------------        
002830*    NAV-AT-DATE (REGLA 2): NAV VIGENTE A UNA FECHA/HORA DADA.            
002840*    RECIBE WS-BUS-FECHA/WS-BUS-HORA, DEVUELVE WS-BUS-VALOR Y             
002850*    WS-BUS-ESTADO. FUNCION ESCALON: EL ULTIMO VALOR CONOCIDO EN          
002860*    O ANTES DE LA FECHA PEDIDA (LA TABLA VIENE ORDENADA ASC).            
002870 2000-BUSCAR-NAV-I.                                                       
002880                                                                          
002890     MOVE ZEROS TO WS-BUS-VALOR                                           
002900     SET WS-BUS-NO-ENCONTRADO TO TRUE                                     
002910                                                                          
002920     PERFORM 2010-BUSCAR-NAV-PASO THRU 2010-BUSCAR-NAV-PASO-F             
002930        VARYING WS-IX-NAV FROM 1 BY 1                                     
002940        UNTIL WS-IX-NAV > LK-CANT-NAV.                                    
002950                                                                          
002960 2000-BUSCAR-NAV-F. EXIT.                                                 
002970                                                                          
002980                                                                          
002990*-----------------------------------------------------------------        
003000*    PASO DE BUSQUEDA EJECUTADO UNA VEZ POR CADA ENTRADA DE NAV.          
003010 2010-BUSCAR-NAV-PASO.                                                    
003020                                                                          
003030     IF (TAB-NAV-DATE(WS-IX-NAV) < WS-BUS-FECHA)                          
003040        OR (TAB-NAV-DATE(WS-IX-NAV) = WS-BUS-FECHA AND                    
003050            TAB-NAV-TIME(WS-IX-NAV) NOT > WS-BUS-HORA)                    
003060        MOVE TAB-NAV-AMOUNT(WS-IX-NAV) TO WS-BUS-VALOR                    
003070        SET WS-BUS-ENCONTRADO TO TRUE                                     
003080     END-IF.                                                              
003090                                                                          
003100 2010-BUSCAR-NAV-PASO-F. EXIT.                                            
003110                                                                          
003120                                                                          
003130*-----------------------------------------------------------------        
003140*    ARMA LOS SUBPERIODOS (REGLA 4): UNA FECHA DE CORTE POR CADA          
003150*    FECHA DE MOVIMIENTO ESTRICTAMENTE ENTRE INICIO Y FIN, MAS EL         
003160*    SUBPERIODO FINAL HASTA LA FECHA DE FIN DE EVALUACION.                
003170*    (REQ-9044: SI HAY VARIOS MOVIMIENTOS EL MISMO DIA, EL PRIMERO        
003180*    QUE SUPERA EL INICIO DE SUBPERIODO CORTA; LOS SIGUIENTES DEL         
003190*    MISMO DIA QUEDAN DENTRO DEL SUBPERIODO SIGUIENTE Y SE SUMAN          
003200*    EN 3200-FLUJO-NETO, NO SE DUPLICA EL CORTE.)                         
003210 3000-ARMAR-SUBPER-I.                                                     
003220                                                                          
003230     MOVE REQ-EVAL-START-DATE TO WS-PER-INI-FECHA                         
003240     MOVE REQ-EVAL-START-TIME TO WS-PER-INI-HORA                          
003250                                                                          
003260     PERFORM 3010-ARMAR-SUBPER-PASO                                       
003270        THRU 3010-ARMAR-SUBPER-PASO-F                                     
003280        VARYING WS-IX-CF-SUB FROM 1 BY 1                                  
003290        UNTIL WS-IX-CF-SUB > LK-CANT-CAJFLU                               
003300                                                                          
003310     MOVE REQ-EVAL-END-DATE TO WS-PER-FIN-FECHA                           
003320     MOVE REQ-EVAL-END-TIME TO WS-PER-FIN-HORA                            
003330     PERFORM 3100-PROC-SUBPER-I THRU 3100-PROC-SUBPER-F.                  
003340                                                                          
003350 3000-ARMAR-SUBPER-F. EXIT.                                               
003360                                                                          
003370                                                                          
003380*-----------------------------------------------------------------        
003390*    PASO DE CORTE EJECUTADO POR CADA MOVIMIENTO DE FONDOS.               
003400 3010-ARMAR-SUBPER-PASO.                                                  
003410                                                                          
003420     IF (TAB-CF-DATE(WS-IX-CF-SUB) > WS-PER-INI-FECHA)                    
003430        AND (TAB-CF-DATE(WS-IX-CF-SUB) < REQ-EVAL-END-DATE)               
003440        MOVE TAB-CF-DATE(WS-IX-CF-SUB) TO WS-PER-FIN-FECHA                
003450        MOVE TAB-CF-TIME(WS-IX-CF-SUB) TO WS-PER-FIN-HORA                 
003460        PERFORM 3100-PROC-SUBPER-I THRU 3100-PROC-SUBPER-F                
003470        MOVE WS-PER-FIN-FECHA TO WS-PER-INI-FECHA                         
003480        MOVE WS-PER-FIN-HORA  TO WS-PER-INI-HORA                          
003490     END-IF.                                                              
003500                                                                          
003510 3010-ARMAR-SUBPER-PASO-F. EXIT.                                          
003520                                                                          
003530                                                                          
003540*-----------------------------------------------------------------        
003550*    RETORNO DE UN SUBPERIODO (REGLA 5) Y SU ENCADENAMIENTO EN EL         
003560*    FACTOR ACUMULADO (REGLA 6), PERIODO (WS-PER-INI,WS-PER-FIN].         
003570 3100-PROC-SUBPER-I.                                                      
003580                                                                          
003590     MOVE WS-PER-INI-FECHA TO WS-BUS-FECHA                                
003600     MOVE WS-PER-INI-HORA  TO WS-BUS-HORA                                 
003610     PERFORM 2000-BUSCAR-NAV-I THRU 2000-BUSCAR-NAV-F                     
003620     MOVE WS-BUS-VALOR TO WS-NAV-INICIO                                   
003630                                                                          
003640     MOVE WS-PER-FIN-FECHA TO WS-BUS-FECHA                                
003650     MOVE WS-PER-FIN-HORA  TO WS-BUS-HORA                                 
003660     PERFORM 2000-BUSCAR-NAV-I THRU 2000-BUSCAR-NAV-F                     
003670     MOVE WS-BUS-VALOR TO WS-NAV-FIN                                      
003680                                                                          
003690     PERFORM 3200-FLUJO-NETO-I THRU 3200-FLUJO-NETO-F                     
003700                                                                          
003710     IF WS-NAV-INICIO = ZEROS                                             
003720        MOVE ZEROS TO WS-RETORNO-SUB                                      
003730     ELSE                                                                 
003740        COMPUTE WS-RETORNO-SUB ROUNDED =                                  
003750           (WS-NAV-FIN - WS-NAV-INICIO - WS-FLUJO-NETO)                   
003760              / WS-NAV-INICIO                                             
003770     END-IF                                                               
003780                                                                          
003790     COMPUTE WS-TWR-FACTOR ROUNDED =                                      
003800        WS-TWR-FACTOR * (1 + WS-RETORNO-SUB).                             
003810                                                                          
003820 3100-PROC-SUBPER-F. EXIT.                                                
003830                                                                          
003840                                                                          
003850*-----------------------------------------------------------------        
003860*    FLUJO NETO EN EL PERIODO (REGLA 3): SUMA DE LOS MOVIMIENTOS          
003870*    CON FECHA/HORA >= INICIO Y < FIN DE SUBPERIODO (INICIO               
003880*    INCLUIDO, FIN EXCLUIDO - EL MOVIMIENTO JUSTO EN LA FECHA FIN         
003890*    QUEDA PARA EL SUBPERIODO SIGUIENTE).                                 
003900 3200-FLUJO-NETO-I.                                                       
003910                                                                          
003920     MOVE ZEROS TO WS-FLUJO-NETO                                          
003930                                                                          
003940     PERFORM 3210-FLUJO-NETO-PASO THRU 3210-FLUJO-NETO-PASO-F             
003950        VARYING WS-IX-CF FROM 1 BY 1                                      
003960        UNTIL WS-IX-CF > LK-CANT-CAJFLU.                                  
003970                                                                          
003980 3200-FLUJO-NETO-F. EXIT.                                                 
003990                                                                          
004000                                                                          
004010*-----------------------------------------------------------------        
004020*    PASO DE SUMA EJECUTADO UNA VEZ POR CADA MOVIMIENTO DE FONDOS.        
004030 3210-FLUJO-NETO-PASO.                                                    
004040                                                                          
004050     IF ((TAB-CF-DATE(WS-IX-CF) > WS-PER-INI-FECHA)                       
004060         OR (TAB-CF-DATE(WS-IX-CF) = WS-PER-INI-FECHA AND                 
004070             TAB-CF-TIME(WS-IX-CF) NOT < WS-PER-INI-HORA))                
004080        AND                                                               
004090        ((TAB-CF-DATE(WS-IX-CF) < WS-PER-FIN-FECHA)                       
004100         OR (TAB-CF-DATE(WS-IX-CF) = WS-PER-FIN-FECHA AND                 
004110             TAB-CF-TIME(WS-IX-CF) < WS-PER-FIN-HORA))                    
004120        ADD TAB-CF-AMOUNT(WS-IX-CF) TO WS-FLUJO-NETO                      
004130     END-IF.                                                              
004140                                                                          
004150 3210-FLUJO-NETO-PASO-F. EXIT.                                            
004160                                                                          
004170                                                                          
004180*-----------------------------------------------------------------        
004190*    TOTAL SIN ANUALIZAR (PASO 8): FACTOR ACUMULADO MENOS UNO.            
004200 4000-CALC-TOTAL-I.                                                       
004210                                                                          
004220     COMPUTE WS-TWR-TOTAL ROUNDED = WS-TWR-FACTOR - 1.                    
004230                                                                          
004240 4000-CALC-TOTAL-F. EXIT.                                                 
004250                                                                          
004260                                                                          
004270*-----------------------------------------------------------------        
004280*    ANUALIZACION A 365 DIAS (REGLA 8). SI LA CANTIDAD DE DIAS            
004290*    ENTRE INICIO Y FIN ES CERO, EL RESULTADO ANUALIZADO ES CERO.         
004300*    LA POTENCIA CON EXPONENTE FRACCIONARIO SE RESUELVE POR LA            
004310*    IDENTIDAD EXP(N * LOG(X)) = X ELEVADO A LA N (REQ-9101), YA          
004320*    QUE ** DE COBOL SOLO ADMITE EXPONENTE ENTERO.                        
004330 5000-ANUALIZAR-I.                                                        
004340                                                                          
004350     PERFORM 5100-DIAS-ENTRE-FEC-I THRU 5100-DIAS-ENTRE-FEC-F             
004360                                                                          
004370     IF WS-TOTAL-DIAS = ZEROS                                             
004380        MOVE ZEROS TO WS-TWR-ANUALIZADO                                   
004390     ELSE                                                                 
004400        COMPUTE WS-FACTOR-ANUAL ROUNDED = 365 / WS-TOTAL-DIAS             
004410        COMPUTE WS-TWR-ANUALIZADO ROUNDED =                               
004420           FUNCTION EXP (WS-FACTOR-ANUAL *                                
004430              FUNCTION LOG (1 + WS-TWR-TOTAL)) - 1                        
004440     END-IF                                                               
004450                                                                          
004460     MOVE WS-TWR-ANUALIZADO TO RES-TWR.                                   
004470                                                                          
004480 5000-ANUALIZAR-F. EXIT.                                                  
004490                                                                          
004500                                                                          
004510*-----------------------------------------------------------------        
004520*    CANTIDAD DE DIAS CORRIDOS ENTRE FECHA INICIO Y FECHA FIN DE          
004530*    EVALUACION (SE IGNORA LA HORA, SOLO IMPORTA LA FECHA).               
004540 5100-DIAS-ENTRE-FEC-I.                                                   
004550                                                                          
004560     MOVE REQ-EVAL-START-DATE TO WS-CONV-FECHA                            
004570     PERFORM 5110-CONV-FEC-DIAS-I THRU 5110-CONV-FEC-DIAS-F               
004580     MOVE WS-CONV-DIAS TO WS-DIAS-INICIO                                  
004590                                                                          
004600     MOVE REQ-EVAL-END-DATE TO WS-CONV-FECHA                              
004610     PERFORM 5110-CONV-FEC-DIAS-I THRU 5110-CONV-FEC-DIAS-F               
004620     MOVE WS-CONV-DIAS TO WS-DIAS-FIN                                     
004630                                                                          
004640     COMPUTE WS-TOTAL-DIAS = WS-DIAS-FIN - WS-DIAS-INICIO.                
004650                                                                          
004660 5100-DIAS-ENTRE-FEC-F. EXIT.                                             
004670                                                                          
004680                                                                          
004690*-----------------------------------------------------------------        
004700*    CONVIERTE WS-CONV-FECHA (CCYYMMDD) A UN NUMERO DE DIA                
004710*    CORRELATIVO (NO SE USA COMO FECHA ABSOLUTA, SOLO SIRVE PARA          
004720*    RESTAR DOS FECHAS Y OBTENER LOS DIAS CORRIDOS ENTRE AMBAS).          
004730 5110-CONV-FEC-DIAS-I.                                                    
004740                                                                          
004750     DIVIDE WS-CONV-ANIO BY 4   GIVING WS-TEMP1 REMAINDER WS-REM1         
004760     DIVIDE WS-CONV-ANIO BY 100 GIVING WS-TEMP2 REMAINDER WS-REM2         
004770     DIVIDE WS-CONV-ANIO BY 400 GIVING WS-TEMP3 REMAINDER WS-REM3         
004780                                                                          
004790     IF (WS-REM1 = 0 AND WS-REM2 NOT = 0) OR WS-REM3 = 0                  
004800        SET WS-CONV-ES-BISIESTO TO TRUE                                   
004810     ELSE                                                                 
004820        SET WS-CONV-NO-BISIESTO TO TRUE                                   
004830     END-IF                                                               
004840                                                                          
004850     COMPUTE WS-CONV-ANIO-MENOS1 = WS-CONV-ANIO - 1                       
004860     DIVIDE WS-CONV-ANIO-MENOS1 BY 4   GIVING WS-TEMP1                    
004870     DIVIDE WS-CONV-ANIO-MENOS1 BY 100 GIVING WS-TEMP2                    
004880     DIVIDE WS-CONV-ANIO-MENOS1 BY 400 GIVING WS-TEMP3                    
004890     COMPUTE WS-DIAS-BISIESTOS = WS-TEMP1 - WS-TEMP2 + WS-TEMP3           
004900                                                                          
004910     COMPUTE WS-CONV-DIAS = (WS-CONV-ANIO * 365)                          
004920           + WS-DIAS-BISIESTOS + WS-DIAS-ACUM-MES(WS-CONV-MES)            
004930           + WS-CONV-DIA                                                  
004940                                                                          
004950     IF WS-CONV-MES > 2 AND WS-CONV-ES-BISIESTO                           
004960        ADD 1 TO WS-CONV-DIAS                                             
004970     END-IF.                                                              
004980                                                                          
004990 5110-CONV-FEC-DIAS-F. EXIT.                                              
005000                                                                          
005010                                                                          
