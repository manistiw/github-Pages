000100IDENTIFICATION DIVISION.                                                  
000110PROGRAM-ID. PROGM45S.                                                     
000120AUTHOR. C. BRIZUELA.                                                      
000130INSTALLATION. ADMINISTRADORA DE FONDOS DEL SUR S.A.                       
000140DATE-WRITTEN. 12 DE ABRIL DE 1989.                                        
000150DATE-COMPILED.                                                            
000160SECURITY. USO EXCLUSIVO GERENCIA DE SISTEMAS - CARTERAS.                  
000170****************************************************************          
000180*    PROGM45S                                                  *          
000190*    ========                                                  *          
000200*    BATCH DE CALCULO DEL RENDIMIENTO PONDERADO POR TIEMPO     *          
000210*    (TWR) DE UNA CARTERA:                                     *          
000220*      - LEE LA SERIE DE VALORES DE CUOTA (NAVFILE)             *         
000230*      - LEE LA SERIE DE MOVIMIENTOS DE FONDOS (CAJFLU)         *         
000240*      - LEE EL PEDIDO DE CALCULO (PEDIDO)                      *         
000250*      - INVOCA A PGMCAFVL (RUTINA PURA DE CALCULO)             *         
000260*      - GRABA EL RESULTADO EN RESULT                           *         
000270******************************************************************        
000280*                    LOG DE MODIFICACIONES                       *        
000290******************************************************************        
000300*  12/04/1989  CBRIZ   REQ-8801  ALTA DEL PROGRAMA.                       
000310*  03/07/1989  CBRIZ   REQ-8801  AGREGADO EL CONTROL DE MAXIMO            
000320*                                DE ENTRADAS DE NAV Y DE CAJFLU.          
000330*  22/11/1990  RSAAVE   REQ-9044  DISPLAY DE ADVERTENCIA CUANDO           
000340*                                SE DESCARTAN ENTRADAS POR TABLA          
000350*                                LLENA.                                   
000360*  27/06/1996  DLOPEZ   REQ-9618  TABLA DE NAV LLEVADA A 400              
000370*                                ENTRADAS PARA ACOMPAÑAR A                
000380*                                PGMCAFVL.                                
000390*  11/03/1998  DLOPEZ   REQ-9805  REVISION Y2K: LOS TRES ARCHIVOS         
000400*                                DE ESTE PROGRAMA YA TRAEN LA             
000410*                                FECHA EN CCYYMMDD. SIN CAMBIOS           
000420*                                DE DATOS, SE DEJA CONSTANCIA.            
000430*  06/05/2003  PACOSTA  REQ-0311  AGREGADO EL DISPLAY DEL ESTADO          
000440*                                DE RESULTADO AL FINALIZAR EL             
000450*                                PROCESO (RES-STATUS).                    
000460*  19/08/2006  PACOSTA  REQ-0644  AGREGADO COMENTARIO ACLARATORIO         
000470*                                SOBRE EL ORDEN DE LOS ARCHIVOS           
000480*                                DE ENTRADA.                              
000490******************************************************************        
000500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
000510 ENVIRONMENT DIVISION.                                                    
000520 CONFIGURATION SECTION.                                                   
000530                                                                          
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM.                                                  
000560                                                                          
000570 INPUT-OUTPUT SECTION.                                                    
000580 FILE-CONTROL.                                                            
000590     SELECT NAVFILE  ASSIGN TO DDNAVENT                                   
000600     ORGANIZATION IS LINE SEQUENTIAL                                      
000610     FILE STATUS  IS FS-NAVFILE.                                          
000620                                                                          
000630     SELECT CAJFLU   ASSIGN TO DDCAJFLU                                   
000640     ORGANIZATION IS LINE SEQUENTIAL                                      
000650     FILE STATUS  IS FS-CAJFLU.                                           
000660                                                                          
000670     SELECT PEDIDO   ASSIGN TO DDPEDIDO                                   
000680     ORGANIZATION IS LINE SEQUENTIAL                                      
000690     FILE STATUS  IS FS-PEDIDO.                                           
000700                                                                          
000710     SELECT RESULT   ASSIGN TO DDRESULT                                   
000720     ORGANIZATION IS LINE SEQUENTIAL                                      
000730     FILE STATUS  IS FS-RESULT.                                           
000740                                                                          
000750*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
000760 DATA DIVISION.                                                           
000770 FILE SECTION.                                                            
000780                                                                          
000790*    POSICION RELATIVA (01:08) FECHA, (09:06) HORA, (15:18)               
000800*    IMPORTE CON SIGNO SEPARADO, (33:08) DE USO FUTURO.                   
000810 FD  NAVFILE.                                                             
000820 01  FS-NAV-REG                  PIC X(40).                               
000830 01  FS-NAV-REG-N REDEFINES FS-NAV-REG.                                   
000840     05  FS-NAV-FECHA            PIC 9(08).                               
000850     05  FS-NAV-HORA             PIC 9(06).                               
000860     05  FS-NAV-IMPORTE          PIC S9(15)V99                            
000870                                 SIGN IS TRAILING SEPARATE.               
000880     05  FILLER                  PIC X(08).                               
000890                                                                          
000900*    MISMO LAYOUT QUE NAVFILE (VER CP-CAJFLU); IMPORTE                    
000910*    POSITIVO = SUSCRIPCION, NEGATIVO = RESCATE.                          
000920 FD  CAJFLU.                                                              
000930 01  FS-CF-REG                   PIC X(40).                               
000940 01  FS-CF-REG-N REDEFINES FS-CF-REG.                                     
000950     05  FS-CF-FECHA             PIC 9(08).                               
000960     05  FS-CF-HORA              PIC 9(06).                               
000970     05  FS-CF-IMPORTE           PIC S9(15)V99                            
000980                                 SIGN IS TRAILING SEPARATE.               
000990     05  FILLER                  PIC X(08).                               
001000                                                                          
001010*    UN UNICO REGISTRO CON LOS PARAMETROS DEL CALCULO A REALIZAR          
001020*    (VER CP-TWRPRM, REG-TWRPED).                                         
001030 FD  PEDIDO.                                                              
001040 01  FS-PED-REG                  PIC X(40).                               
001050 01  FS-PED-REG-N REDEFINES FS-PED-REG.                                   
001060     05  FS-PED-FECHA-INI        PIC 9(08).                               
001070     05  FS-PED-HORA-INI         PIC 9(06).                               
001080     05  FS-PED-FECHA-FIN        PIC 9(08).                               
001090     05  FS-PED-HORA-FIN         PIC 9(06).                               
001100     05  FS-PED-ANUALIZAR        PIC X(01).                               
001110     05  FILLER                  PIC X(11).                               
001120                                                                          
001130*    RESULTADO DEL CALCULO (VER CP-TWRPRM, REG-TWRRES).                   
001140 FD  RESULT.                                                              
001150 01  FS-RES-REG                  PIC X(40).                               
001160 01  FS-RES-REG-N REDEFINES FS-RES-REG.                                   
001170     05  FS-RES-TWR              PIC S9(03)V9(10)                         
001180                                 SIGN IS TRAILING SEPARATE.               
001190     05  FS-RES-STATUS           PIC X(02).                               
001200     05  FILLER                  PIC X(24).                               
001210                                                                          
001220 WORKING-STORAGE SECTION.                                                 
001230*=======================*                                                 
001240                                                                          
001250 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
001260                                                                          
001270*-----------------------------------------------------------------        
001280 77  FS-NAVFILE              PIC XX      VALUE SPACES.                    
001290 77  FS-CAJFLU               PIC XX      VALUE SPACES.                    
001300 77  FS-PEDIDO               PIC XX      VALUE SPACES.                    
001310 77  FS-RESULT               PIC XX      VALUE SPACES.                    
001320                                                                          
001330*-----------------------------------------------------------------        
001340 77  WS-STATUS-FIN-NAV       PIC X       VALUE 'N'.                       
001350     88  WS-FIN-NAV                      VALUE 'Y'.                       
001360     88  WS-NO-FIN-NAV                   VALUE 'N'.                       
001370                                                                          
001380 77  WS-STATUS-FIN-CF        PIC X       VALUE 'N'.                       
001390     88  WS-FIN-CF                       VALUE 'Y'.                       
001400     88  WS-NO-FIN-CF                    VALUE 'N'.                       
001410                                                                          
001420*-----------------------------------------------------------------        
001430*    COPY CPTWRPRM.                                                       
001440 01  REG-TWRPED.                                                          
001450     03  REQ-EVAL-START-DATE PIC 9(08).                                   
001460     03  REQ-EVAL-START-TIME PIC 9(06).                                   
001470     03  REQ-EVAL-END-DATE   PIC 9(08).                                   
001480     03  REQ-EVAL-END-TIME   PIC 9(06).                                   
001490     03  REQ-ANNUALIZE-FLAG  PIC X(01).                                   
001500         88  REQ-ANUALIZAR-SI            VALUE 'Y'.                       
001510         88  REQ-ANUALIZAR-NO            VALUE 'N'.                       
001520     03  FILLER              PIC X(11).                                   
001530                                                                          
001540 01  REG-TWRRES.                                                          
001550     03  RES-TWR             PIC S9(03)V9(10)                             
001560                             SIGN IS TRAILING SEPARATE.                   
001570     03  RES-STATUS          PIC X(02).                                   
001580         88  RES-STATUS-OK                 VALUE '00'.                    
001590         88  RES-SERIE-NAV-VACIA           VALUE '10'.                    
001600         88  RES-FIN-NO-POST-INICIO        VALUE '20'.                    
001610         88  RES-NAV-INICIAL-CERO          VALUE '30'.                    
001620         88  RES-NAV-NO-DISPONIBLE         VALUE '40'.                    
001630     03  FILLER              PIC X(24).                                   
001640                                                                          
001650 01  LK-CONTADORES.                                                       
001660     05  LK-CANT-NAV         PIC S9(04)  COMP VALUE ZEROS.                
001670     05  LK-CANT-CAJFLU      PIC S9(04)  COMP VALUE ZEROS.                
001680     05  FILLER              PIC X(04)   VALUE SPACES.                    
001690                                                                          
001700 01  LK-TABLA-NAV.                                                        
001710     05  LK-NAV-ENTRADA OCCURS 400 TIMES                                  
001720                         INDEXED BY LK-IX-NAV.                            
001730         10  TAB-NAV-DATE    PIC 9(08).                                   
001740         10  TAB-NAV-TIME    PIC 9(06).                                   
001750         10  TAB-NAV-AMOUNT  PIC S9(15)V99 COMP-3.                        
001760     05  FILLER              PIC X(01)   VALUE SPACE.                     
001770                                                                          
001780 01  LK-TABLA-CAJFLU.                                                     
001790     05  LK-CAJFLU-ENTRADA OCCURS 100 TIMES                               
001800                            INDEXED BY LK-IX-CF.                          
001810         10  TAB-CF-DATE     PIC 9(08).                                   
001820         10  TAB-CF-TIME     PIC 9(06).                                   
001830         10  TAB-CF-AMOUNT   PIC S9(15)V99 COMP-3.                        
001840     05  FILLER              PIC X(01)   VALUE SPACE.                     
001850                                                                          
001860*-----------------------------------------------------------------        
001870 77  WS-MAX-NAV              PIC S9(04)  COMP VALUE +400.                 
001880 77  WS-MAX-CAJFLU           PIC S9(04)  COMP VALUE +100.                 
001890                                                                          
001900*-----------------------------------------------------------------        
001910 01  WS-TWR-EDIT             PIC -ZZ9.9999999999.                         
001920 01  WS-TWR-EDIT-R REDEFINES WS-TWR-EDIT.                                 
001930     05  FILLER              PIC X(15).                                   
001940                                                                          
001950*-----------------------------------------------------------------        
001960 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
001970                                                                          
001980*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
001990 PROCEDURE DIVISION.                                                      
002000                                                                          
002010 MAIN-PROGRAM-I.                                                          
002020                                                                          
002030     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F                          
002040     PERFORM 2000-LEER-NAV-I  THRU 2000-LEER-NAV-F                        
002050             UNTIL WS-FIN-NAV                                             
002060     PERFORM 3000-LEER-CF-I   THRU 3000-LEER-CF-F                         
002070             UNTIL WS-FIN-CF                                              
002080     PERFORM 4000-LEER-PED-I  THRU 4000-LEER-PED-F                        
002090     PERFORM 5000-CALCULAR-I  THRU 5000-CALCULAR-F                        
002100     PERFORM 6000-GRABAR-I    THRU 6000-GRABAR-F                          
002110     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.                          
002120                                                                          
002130 MAIN-PROGRAM-F. GOBACK.                                                  
002140                                                                          
002150                                                                          
002160*-----------------------------------------------------------------        
002170*    ABRE LOS CUATRO ARCHIVOS DEL PROCESO. EL ORDEN DE LECTURA            
002180*    NO IMPORTA: NAVFILE Y CAJFLU SE CARGAN ENTERAS EN TABLA              
002190*    ANTES DE INVOCAR A PGMCAFVL (REQ-0644).                              
002200 1000-INICIO-I.                                                           
002210                                                                          
002220     MOVE ZEROS TO LK-CANT-NAV                                            
002230     MOVE ZEROS TO LK-CANT-CAJFLU                                         
002240     SET WS-NO-FIN-NAV TO TRUE                                            
002250     SET WS-NO-FIN-CF  TO TRUE                                            
002260                                                                          
002270     OPEN INPUT  NAVFILE                                                  
002280     IF FS-NAVFILE IS NOT EQUAL '00'                                      
002290        DISPLAY '* ERROR EN OPEN NAVFILE = ' FS-NAVFILE                   
002300        MOVE 3333 TO RETURN-CODE                                          
002310        SET WS-FIN-NAV TO TRUE                                            
002320        SET WS-FIN-CF  TO TRUE                                            
002330        GO TO 1000-INICIO-F                                               
002340     END-IF                                                               
002350                                                                          
002360     OPEN INPUT  CAJFLU                                                   
002370     IF FS-CAJFLU IS NOT EQUAL '00'                                       
002380        DISPLAY '* ERROR EN OPEN CAJFLU = ' FS-CAJFLU                     
002390        MOVE 3333 TO RETURN-CODE                                          
002400        SET WS-FIN-CF TO TRUE                                             
002410        GO TO 1000-INICIO-F                                               
002420     END-IF                                                               
002430                                                                          
002440     OPEN INPUT  PEDIDO                                                   
002450     IF FS-PEDIDO IS NOT EQUAL '00'                                       
002460        DISPLAY '* ERROR EN OPEN PEDIDO = ' FS-PEDIDO                     
002470        MOVE 3333 TO RETURN-CODE                                          
002480     END-IF                                                               
002490                                                                          
002500     OPEN OUTPUT RESULT                                                   
002510     IF FS-RESULT IS NOT EQUAL '00'                                       
002520        DISPLAY '* ERROR EN OPEN RESULT = ' FS-RESULT                     
002530        MOVE 3333 TO RETURN-CODE                                          
002540     END-IF.                                                              
002550                                                                          
002560 1000-INICIO-F. EXIT.                                                     
002570                                                                          
002580                                                                          
002590*-----------------------------------------------------------------        
002600*    CARGA LA SERIE DE NAV EN LA TABLA LK-TABLA-NAV, EN EL MISMO          
002610*    ORDEN EN QUE VIENE EL ARCHIVO (SE ASUME YA ORDENADO ASC POR          
002620*    FECHA/HORA, TAL COMO LO REQUIERE PGMCAFVL).                          
002630 2000-LEER-NAV-I.                                                         
002640                                                                          
002650     READ NAVFILE                                                         
002660                                                                          
002670     EVALUATE FS-NAVFILE                                                  
002680        WHEN '00'                                                         
002690           IF LK-CANT-NAV < WS-MAX-NAV                                    
002700              ADD 1 TO LK-CANT-NAV                                        
002710              SET LK-IX-NAV TO LK-CANT-NAV                                
002720              MOVE FS-NAV-FECHA   TO TAB-NAV-DATE(LK-IX-NAV)              
002730              MOVE FS-NAV-HORA    TO TAB-NAV-TIME(LK-IX-NAV)              
002740              MOVE FS-NAV-IMPORTE TO TAB-NAV-AMOUNT(LK-IX-NAV)            
002750           ELSE                                                           
002760              DISPLAY '* AVISO: TABLA DE NAV LLENA, SE '                  
002770                      'DESCARTA REGISTRO'                                 
002780           END-IF                                                         
002790        WHEN '10'                                                         
002800           SET WS-FIN-NAV TO TRUE                                         
002810        WHEN OTHER                                                        
002820           DISPLAY '* ERROR EN LECTURA NAVFILE = ' FS-NAVFILE             
002830           MOVE 3333 TO RETURN-CODE                                       
002840           SET WS-FIN-NAV TO TRUE                                         
002850     END-EVALUATE.                                                        
002860                                                                          
002870 2000-LEER-NAV-F. EXIT.                                                   
002880                                                                          
002890                                                                          
002900*-----------------------------------------------------------------        
002910*    CARGA LA SERIE DE MOVIMIENTOS DE FONDOS EN LK-TABLA-CAJFLU,          
002920*    EN EL MISMO ORDEN EN QUE VIENE EL ARCHIVO.                           
002930 3000-LEER-CF-I.                                                          
002940                                                                          
002950     READ CAJFLU                                                          
002960                                                                          
002970     EVALUATE FS-CAJFLU                                                   
002980        WHEN '00'                                                         
002990           IF LK-CANT-CAJFLU < WS-MAX-CAJFLU                              
003000              ADD 1 TO LK-CANT-CAJFLU                                     
003010              SET LK-IX-CF TO LK-CANT-CAJFLU                              
003020              MOVE FS-CF-FECHA   TO TAB-CF-DATE(LK-IX-CF)                 
003030              MOVE FS-CF-HORA    TO TAB-CF-TIME(LK-IX-CF)                 
003040              MOVE FS-CF-IMPORTE TO TAB-CF-AMOUNT(LK-IX-CF)               
003050           ELSE                                                           
003060              DISPLAY '* AVISO: TABLA DE FLUJOS LLENA, SE '               
003070                      'DESCARTA REGISTRO'                                 
003080           END-IF                                                         
003090        WHEN '10'                                                         
003100           SET WS-FIN-CF TO TRUE                                          
003110        WHEN OTHER                                                        
003120           DISPLAY '* ERROR EN LECTURA CAJFLU = ' FS-CAJFLU               
003130           MOVE 3333 TO RETURN-CODE                                       
003140           SET WS-FIN-CF TO TRUE                                          
003150     END-EVALUATE.                                                        
003160                                                                          
003170 3000-LEER-CF-F. EXIT.                                                    
003180                                                                          
003190                                                                          
003200*-----------------------------------------------------------------        
003210*    LEE EL UNICO REGISTRO DE PEDIDO Y LO PASA A REG-TWRPED.              
003220 4000-LEER-PED-I.                                                         
003230                                                                          
003240     READ PEDIDO                                                          
003250                                                                          
003260     IF FS-PEDIDO IS NOT EQUAL '00'                                       
003270        DISPLAY '* ERROR EN LECTURA PEDIDO = ' FS-PEDIDO                  
003280        MOVE 3333 TO RETURN-CODE                                          
003290     ELSE                                                                 
003300        MOVE FS-PED-FECHA-INI TO REQ-EVAL-START-DATE                      
003310        MOVE FS-PED-HORA-INI  TO REQ-EVAL-START-TIME                      
003320        MOVE FS-PED-FECHA-FIN TO REQ-EVAL-END-DATE                        
003330        MOVE FS-PED-HORA-FIN  TO REQ-EVAL-END-TIME                        
003340        MOVE FS-PED-ANUALIZAR TO REQ-ANNUALIZE-FLAG                       
003350     END-IF.                                                              
003360                                                                          
003370 4000-LEER-PED-F. EXIT.                                                   
003380                                                                          
003390                                                                          
003400*-----------------------------------------------------------------        
003410*    INVOCA LA RUTINA DE CALCULO PURA (PGMCAFVL) CON LAS TABLAS           
003420*    YA CARGADAS EN MEMORIA.                                              
003430 5000-CALCULAR-I.                                                         
003440                                                                          
003450     CALL 'PGMCAFVL' USING REG-TWRPED REG-TWRRES LK-CONTADORES            
003460                            LK-TABLA-NAV LK-TABLA-CAJFLU.                 
003470                                                                          
003480 5000-CALCULAR-F. EXIT.                                                   
003490                                                                          
003500                                                                          
003510*-----------------------------------------------------------------        
003520*    GRABA EL RESULTADO DEL CALCULO EN RESULT.                            
003530 6000-GRABAR-I.                                                           
003540                                                                          
003550     MOVE SPACES        TO FS-RES-REG                                     
003560     MOVE RES-TWR        TO FS-RES-TWR                                    
003570     MOVE RES-STATUS      TO FS-RES-STATUS                                
003580     WRITE FS-RES-REG                                                     
003590                                                                          
003600     IF FS-RESULT IS NOT EQUAL '00'                                       
003610        DISPLAY '* ERROR EN GRABACION RESULT = ' FS-RESULT                
003620        MOVE 3333 TO RETURN-CODE                                          
003630     END-IF.                                                              
003640                                                                          
003650 6000-GRABAR-F. EXIT.                                                     
003660                                                                          
003670                                                                          
003680*-----------------------------------------------------------------        
003690*    CIERRA ARCHIVOS Y MUESTRA EL RESUMEN DEL PROCESO.                    
003700 9999-FINAL-I.                                                            
003710                                                                          
003720     MOVE RES-TWR TO WS-TWR-EDIT                                          
003730     DISPLAY 'CANTIDAD DE VALORES DE CUOTA LEIDOS : ' LK-CANT-NAV         
003740     DISPLAY 'CANTIDAD DE MOVIMIENTOS LEIDOS       : '                    
003750             LK-CANT-CAJFLU                                               
003760     DISPLAY 'RENDIMIENTO PONDERADO POR TIEMPO     : ' WS-TWR-EDIT        
003770     DISPLAY 'ESTADO DEL CALCULO (RES-STATUS)      : ' RES-STATUS         
003780                                                                          
003790     CLOSE NAVFILE                                                        
003800     CLOSE CAJFLU                                                         
003810     CLOSE PEDIDO                                                         
003820     CLOSE RESULT.                                                        
003830                                                                          
003840 9999-FINAL-F. EXIT.                                                      
003850                                                                          
