000100****************************************************************          
000110*    PGM_45  -  CP-TWRPRM                                      *          
000120*    LAYOUT PARAMETROS DE CALCULO Y RESULTADO DEL RENDIMIENTO   *         
000130*    PONDERADO POR TIEMPO (TWR) DE UNA CARTERA.                 *         
000140*    DOS REGISTROS: PEDIDO (40 BYTES) Y RESULTADO (40 BYTES).   *         
000150****************************************************************          
000160*    POSICION RELATIVA (01:08) FECHA INICIO PERIODO  CCYYMMDD             
000170 01  REG-TWRPED.                                                          
000180     03  REQ-EVAL-START-DATE PIC 9(08)   VALUE ZEROS.                     
000190*    POSICION RELATIVA (09:06) HORA INICIO PERIODO    HHMMSS              
000200     03  REQ-EVAL-START-TIME PIC 9(06)   VALUE ZEROS.                     
000210*    POSICION RELATIVA (15:08) FECHA FIN PERIODO      CCYYMMDD            
000220     03  REQ-EVAL-END-DATE   PIC 9(08)   VALUE ZEROS.                     
000230*    POSICION RELATIVA (23:06) HORA FIN PERIODO       HHMMSS              
000240     03  REQ-EVAL-END-TIME   PIC 9(06)   VALUE ZEROS.                     
000250*    POSICION RELATIVA (29:01) INDICADOR DE ANUALIZACION                  
000260*    'Y' = DEVOLVER TWR ANUALIZADO ; 'N' = DEVOLVER TWR TOTAL             
000270     03  REQ-ANNUALIZE-FLAG  PIC X(01)   VALUE 'N'.                       
000280         88  REQ-ANUALIZAR-SI            VALUE 'Y'.                       
000290         88  REQ-ANUALIZAR-NO            VALUE 'N'.                       
000300*    POSICION RELATIVA (30:11) DE USO FUTURO                              
000310     03  FILLER              PIC X(11)   VALUE SPACES.                    
000320                                                                          
000330*    POSICION RELATIVA (01:14) RENDIMIENTO PONDERADO POR TIEMPO,          
000340*    10 DECIMALES, CON SIGNO SEPARADO A LA DERECHA.                       
000350*    EJ. 0,1000000000 = RENDIMIENTO DEL 10 POR CIENTO                     
000360 01  REG-TWRRES.                                                          
000370     03  RES-TWR             PIC S9(03)V9(10)                             
000380                             SIGN IS TRAILING SEPARATE                    
000390                             VALUE ZEROS.                                 
000400*    POSICION RELATIVA (15:02) ESTADO DEL CALCULO                         
000410*    '00' = OK ; DISTINTO DE '00' = CODIGO DE ERROR DE VALIDACION         
000420     03  RES-STATUS          PIC X(02)   VALUE '00'.                      
000430         88  RES-STATUS-OK                 VALUE '00'.                    
000440         88  RES-SERIE-NAV-VACIA           VALUE '10'.                    
000450         88  RES-FIN-NO-POST-INICIO        VALUE '20'.                    
000460         88  RES-NAV-INICIAL-CERO          VALUE '30'.                    
000470         88  RES-NAV-NO-DISPONIBLE         VALUE '40'.                    
000480*    POSICION RELATIVA (17:24) DE USO FUTURO                              
000490     03  FILLER              PIC X(24)   VALUE SPACES.                    
000500                                                                          
